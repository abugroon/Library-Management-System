000100***************************************************************** 00000100
000200* TRANREC    -  BORROW / RETURN TRANSACTION RECORD LAYOUT         00000200
000300* USED BY:  LIBUPDT  (TRANSACTION-IN)                             00000300
000400* ONE RECORD PER BORROW OR RETURN REQUEST, PROCESSED IN FILE      00000400
000500* ORDER - NEVER RE-SEQUENCED (SEE 100-PROCESS-TRANSACTIONS).      00000500
000600***************************************************************** 00000600
000700 01  TRANSACTION-REC.                                             00000700
000800     05  TXN-TYPE                   PIC X(01).                    00000800
000900         88  TXN-IS-BORROW              VALUE 'B'.                00000900
001000         88  TXN-IS-RETURN              VALUE 'R'.                00001000
001100     05  TXN-USER-ID                PIC 9(05).                    00001100
001200     05  TXN-ISBN                   PIC X(13).                    00001200
001300     05  TXN-ISBN-CHARS REDEFINES TXN-ISBN                        00001300
001400                                    PIC X(01) OCCURS 13 TIMES.    00001400
001500*    RESERVE FOR GROWTH - SEE CR-1993-014                         00001500
001600     05  FILLER                     PIC X(04).                    00001600
