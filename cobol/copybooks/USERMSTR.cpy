000100***************************************************************** 00000100
000200* USERMSTR   -  MEMBER (ROSTER) MASTER RECORD LAYOUT              00000200
000300* USED BY:  LIBUPDT  (USER-MASTER-IN / USER-MASTER-OUT)           00000300
000400* :TAG: IS REPLACED BY THE CALLING FD/WS RECORD PREFIX.           00000400
000500***************************************************************** 00000500
000600 01  :TAG:-USER-REC.                                              00000600
000700     05  :TAG:-USER-ID              PIC 9(05).                    00000700
000800     05  :TAG:-USER-TYPE            PIC X(09).                    00000800
000900         88  :TAG:-USER-IS-STUDENT      VALUE 'STUDENT  '.        00000900
001000         88  :TAG:-USER-IS-PROFESSOR    VALUE 'PROFESSOR'.        00001000
001100     05  :TAG:-USER-NAME            PIC X(30).                    00001100
001200     05  :TAG:-USER-EMAIL           PIC X(40).                    00001200
001300     05  :TAG:-USER-MAX-BOOKS       PIC 9(02).                    00001300
001400     05  :TAG:-USER-BORROWED-CNT    PIC 9(02).                    00001400
001500*    RESERVE FOR GROWTH - SEE CR-1993-014                         00001500
001600     05  FILLER                     PIC X(04).                    00001600
