000100***************************************************************** 00000100
000200* LOANREG    -  OPEN-LOAN REGISTER RECORD LAYOUT                  00000200
000300* USED BY:  LIBUPDT  (LOAN-REGISTER-IN / LOAN-REGISTER-OUT)       00000300
000400* :TAG: IS REPLACED BY THE CALLING FD/WS RECORD PREFIX.           00000400
000500* A RECORD EXISTS ONLY WHILE THE COPY IS OUT ON LOAN - REMOVED    00000500
000600* FROM THE REGISTER THE RUN THE MATCHING RETURN IS ACCEPTED.      00000600
000700***************************************************************** 00000700
000800 01  :TAG:-LOAN-REC.                                              00000800
000900     05  :TAG:-LOAN-BOOK-ID         PIC 9(05).                    00000900
001000     05  :TAG:-LOAN-USER-ID         PIC 9(05).                    00001000
001100     05  :TAG:-LOAN-DATE            PIC 9(08).                    00001100
001200     05  :TAG:-LOAN-DATE-GRP REDEFINES :TAG:-LOAN-DATE.           00001200
001300         10  :TAG:-LOAN-DATE-CC         PIC 9(02).                00001300
001400         10  :TAG:-LOAN-DATE-YY         PIC 9(02).                00001400
001500         10  :TAG:-LOAN-DATE-MM         PIC 9(02).                00001500
001600         10  :TAG:-LOAN-DATE-DD         PIC 9(02).                00001600
001700     05  :TAG:-LOAN-DUE-DATE        PIC 9(08).                    00001700
001800     05  :TAG:-LOAN-DUE-DATE-GRP REDEFINES :TAG:-LOAN-DUE-DATE.   00001800
001900         10  :TAG:-LOAN-DUE-CC          PIC 9(02).                00001900
002000         10  :TAG:-LOAN-DUE-YY          PIC 9(02).                00002000
002100         10  :TAG:-LOAN-DUE-MM          PIC 9(02).                00002100
002200         10  :TAG:-LOAN-DUE-DD          PIC 9(02).                00002200
002300*    RESERVE FOR GROWTH - SEE CR-1993-014                         00002300
002400     05  FILLER                     PIC X(04).                    00002400
