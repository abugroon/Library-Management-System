000100***************************************************************** 00000100
000200* BOOKMSTR   -  CATALOGUE MASTER RECORD LAYOUT                    00000200
000300* USED BY:  LIBUPDT  (BOOK-MASTER-IN / BOOK-MASTER-OUT)           00000300
000400* :TAG: IS REPLACED BY THE CALLING FD/WS RECORD PREFIX.           00000400
000500***************************************************************** 00000500
000600 01  :TAG:-BOOK-REC.                                              00000600
000700     05  :TAG:-BOOK-ID              PIC 9(05).                    00000700
000800     05  :TAG:-BOOK-TITLE           PIC X(40).                    00000800
000900     05  :TAG:-BOOK-AUTHOR          PIC X(30).                    00000900
001000     05  :TAG:-BOOK-ISBN            PIC X(13).                    00001000
001100     05  :TAG:-BOOK-ISBN-CHARS REDEFINES :TAG:-BOOK-ISBN          00001100
001200                                    PIC X(01) OCCURS 13 TIMES.    00001200
001300     05  :TAG:-BOOK-TOTAL-COPIES    PIC 9(04).                    00001300
001400     05  :TAG:-BOOK-AVAIL-COPIES    PIC 9(04).                    00001400
001500*    RESERVE FOR GROWTH - SEE CR-1993-014                         00001500
001600     05  FILLER                     PIC X(04).                    00001600
