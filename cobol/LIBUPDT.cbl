000100***************************************************************** 00000100
000200* PROPERTY OF MIDLAND STATE UNIVERSITY - LIBRARY SYSTEMS GROUP    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  LIBUPDT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  J. R. KOWALSKI                                        00000700
000800*                                                                 00000800
000900* READS THE NIGHTLY BORROW/RETURN TRANSACTION FILE AND APPLIES    00000900
001000* IT AGAINST THE BOOK CATALOGUE, THE MEMBER ROSTER, AND THE OPEN  00001000
001100* LOAN REGISTER.  REPLACES THE OLD CIRCULATION-DESK TERMINAL      00001100
001200* PROGRAM - THIS RUNS UNATTENDED IN THE OVERNIGHT BATCH WINDOW.   00001200
001300*                                                                 00001300
001400* TRANSACTIONS ARE PROCESSED IN THE ORDER THEY ARRIVE ON          00001400
001500* TRANSACTION-IN - A LATER REQUEST MAY DEPEND ON A COPY COUNT OR  00001500
001600* LOAN CHANGED BY AN EARLIER ONE IN THE SAME RUN, SO THE FILE IS  00001600
001700* NEVER RE-SORTED BEFORE PROCESSING.                              00001700
001800*                                                                 00001800
001900* CATALOGUE AND ROSTER ARE HELD ENTIRELY IN WORKING STORAGE FOR   00001900
002000* THE DURATION OF THE RUN (SEE 710-LOAD-BOOK-MASTER AND           00002000
002100* 720-LOAD-USER-MASTER) - THERE IS NO INDEXED ACCESS METHOD ON    00002100
002200* THIS SHOP'S CIRCULATION SERVER, SO LOOKUPS USE SEARCH ALL       00002200
002300* AGAINST SORTED OCCURS TABLES INSTEAD.                           00002300
002400***************************************************************** 00002400
002500*    CHANGE LOG                                                   00002500
002600*                                                                 00002600
002700*    DATE       BY    REQUEST     DESCRIPTION                     00002700
002800*    ---------  ----  ----------  ------------------------------- 00002800
002900*    03/14/87   JRK   LIB-0001    ORIGINAL PROGRAM - REPLACES THE 00002900
003000*                                 CARD-IMAGE CIRCULATION UPDATE.  00003000
003100*    03/29/87   JRK   LIB-0004    ADDED PROFESSOR LOAN LIMIT (5   00003100
003200*                                 BOOKS VS 3 FOR STUDENTS).       00003200
003300*    06/02/87   JRK   LIB-0009    FIXED AVAIL-COPIES GOING NEG ON 00003300
003400*                                 A RETURN WITH NO OPEN LOAN.     00003400
003500*    11/18/88   DMH   LIB-0031    ADDED ACTIVITY REPORT CONTROL   00003500
003600*                                 BREAK BY TRANSACTION TYPE.      00003600
003700*    02/09/89   DMH   LIB-0037    ISBN NORMALIZATION - STRIP      00003700
003800*                                 HYPHENS/SPACES BEFORE LOOKUP.   00003800
003900*    07/21/90   PLV   LIB-0058    LOAN PERIOD CHANGED FROM 21/10  00003900
004000*                                 DAYS TO 28/10 FOR PROFESSORS.   00004000
004100*    01/15/91   PLV   LIB-0061    STUDENT LOAN PERIOD 10 DAYS TO  00004100
004200*                                 14 DAYS PER REGISTRAR REQUEST.  00004200
004300*    09/03/91   PLV   LIB-0067    REJECTED-TRANSACTION REASON TEXT00004300
004400*                                 NOW WRITTEN TO ACTIVITY REPORT. 00004400
004500*    04/22/92   RTC   LIB-0080    BOOK TABLE ENLARGED 300 TO 500  00004500
004600*                                 ENTRIES - NEW ANNEX STACKS.     00004600
004700*    10/05/93   RTC   LIB-0091    ISBN CROSS-REFERENCE REBUILT AS 00004700
004800*                                 A SORTED TABLE, SEARCH ALL - WAS00004800
004900*                                 A LINEAR SCAN, TOO SLOW ON A    00004900
005000*                                 FULL CATALOGUE LOAD.            00005000
005100*    10/05/93   RTC   LIB-0091    FILLER RESERVE ADDED TO EACH    00005100
005200*                                 MASTER RECORD FOR FUTURE FIELDS.00005200
005300*    05/11/94   RTC   LIB-0102    LOAN REGISTER OUTPUT NOW KEEPS  00005300
005400*                                 PRE-EXISTING LOANS AHEAD OF NEW 00005400
005500*                                 ONES ACCEPTED THIS RUN.         00005500
005600*    01/30/95   RTC   LIB-0110    NEXT-BOOK-ID/NEXT-USER-ID KEPT  00005600
005700*                                 FOR PARITY WITH THE DESK PROGRAM00005700
005800*                                 (NOT USED - NO ADD TRANSACTION  00005800
005900*                                 ON THIS FILE).                  00005900
006000*    08/14/96   BAO   LIB-0129    RUN-DATE WINDOWING TIGHTENED -  00006000
006100*                                 SEE 740-DETERMINE-RUN-DATE.     00006100
006200*    11/03/98   BAO   LIB-0151    Y2K REMEDIATION - CENTURY WINDOW00006200
006300*                                 ON THE 2-DIGIT ACCEPT-FROM-DATE 00006300
006400*                                 YEAR NOW SPANS 1950-2049, NOT A 00006400
006500*                                 FIXED "19" CENTURY.             00006500
006600*    03/02/99   BAO   LIB-0151    Y2K REMEDIATION - LOAN-DATE AND 00006600
006700*                                 LOAN-DUE-DATE REDEFINED WITH A  00006700
006800*                                 CC/YY/MM/DD GROUP SO DUE-DATE   00006800
006900*                                 MATH NO LONGER BREAKS AT THE    00006900
007000*                                 CENTURY ROLLOVER.               00007000
007100*    06/18/99   BAO   LIB-0154    DUE-DATE CALC REWRITTEN TO USE A00007100
007200*                                 LEAP-YEAR-AWARE DAYS-TABLE - OLD00007200
007300*                                 ROUTINE MISHANDLED FEB 29TH.    00007300
007400*    02/07/01   WGN   LIB-0163    CONTROL-BREAK SUBTOTAL LINE NOW 00007400
007500*                                 ALSO PRINTS AT END OF FILE.     00007500
007600*    04/16/01   WGN   LIB-0164    NEXT-BOOK-ID/NEXT-USER-ID WERE  00007600
007700*                                 NEVER SET - FIXED TO COMPUTE    00007700
007800*                                 FROM MAX-ID ON LOAD, PER AUDIT  00007800
007900*                                 OF THE 710/720 LOAD PARAGRAPHS. 00007900
008000***************************************************************** 00008000
008100 IDENTIFICATION DIVISION.                                         00008100
008200 PROGRAM-ID.    LIBUPDT.                                          00008200
008300 AUTHOR.        J. R. KOWALSKI.                                   00008300
008400 INSTALLATION.  MIDLAND STATE UNIVERSITY LIBRARY SYSTEMS GROUP.   00008400
008500 DATE-WRITTEN.  03/14/87.                                         00008500
008600 DATE-COMPILED.                                                   00008600
008700 SECURITY.      NON-CONFIDENTIAL.                                 00008700
008800                                                                  00008800
008900 ENVIRONMENT DIVISION.                                            00008900
009000 CONFIGURATION SECTION.                                           00009000
009100 SOURCE-COMPUTER. IBM-390.                                        00009100
009200 OBJECT-COMPUTER. IBM-390.                                        00009200
009300 SPECIAL-NAMES.                                                   00009300
009400     C01 IS TOP-OF-FORM.                                          00009400
009500                                                                  00009500
009600 INPUT-OUTPUT SECTION.                                            00009600
009700 FILE-CONTROL.                                                    00009700
009800                                                                  00009800
009900     SELECT BOOK-MASTER-IN                                        00009900
010000            ASSIGN       TO  BOOKIN                               00010000
010100            ORGANIZATION IS  LINE SEQUENTIAL                      00010100
010200            FILE STATUS  IS  WS-BOOKIN-STATUS.                    00010200
010300                                                                  00010300
010400     SELECT BOOK-MASTER-OUT                                       00010400
010500            ASSIGN       TO  BOOKOUT                              00010500
010600            ORGANIZATION IS  LINE SEQUENTIAL                      00010600
010700            FILE STATUS  IS  WS-BOOKOUT-STATUS.                   00010700
010800                                                                  00010800
010900     SELECT USER-MASTER-IN                                        00010900
011000            ASSIGN       TO  USERIN                               00011000
011100            ORGANIZATION IS  LINE SEQUENTIAL                      00011100
011200            FILE STATUS  IS  WS-USERIN-STATUS.                    00011200
011300                                                                  00011300
011400     SELECT USER-MASTER-OUT                                       00011400
011500            ASSIGN       TO  USEROUT                              00011500
011600            ORGANIZATION IS  LINE SEQUENTIAL                      00011600
011700            FILE STATUS  IS  WS-USEROUT-STATUS.                   00011700
011800                                                                  00011800
011900     SELECT LOAN-REGISTER-IN                                      00011900
012000            ASSIGN       TO  LOANIN                               00012000
012100            ORGANIZATION IS  LINE SEQUENTIAL                      00012100
012200            FILE STATUS  IS  WS-LOANIN-STATUS.                    00012200
012300                                                                  00012300
012400     SELECT LOAN-REGISTER-OUT                                     00012400
012500            ASSIGN       TO  LOANOUT                              00012500
012600            ORGANIZATION IS  LINE SEQUENTIAL                      00012600
012700            FILE STATUS  IS  WS-LOANOUT-STATUS.                   00012700
012800                                                                  00012800
012900     SELECT TRANSACTION-IN                                        00012900
013000            ASSIGN       TO  TRANIN                               00013000
013100            ORGANIZATION IS  LINE SEQUENTIAL                      00013100
013200            FILE STATUS  IS  WS-TRANIN-STATUS.                    00013200
013300                                                                  00013300
013400     SELECT ACTIVITY-REPORT                                       00013400
013500            ASSIGN       TO  ACTRPT                               00013500
013600            ORGANIZATION IS  LINE SEQUENTIAL                      00013600
013700            FILE STATUS  IS  WS-ACTRPT-STATUS.                    00013700
013800***************************************************************** 00013800
013900 DATA DIVISION.                                                   00013900
014000 FILE SECTION.                                                    00014000
014100***************************************************************** 00014100
014200*                                                                 00014200
014300 FD  BOOK-MASTER-IN                                               00014300
014400     RECORDING MODE IS F                                          00014400
014500     LABEL RECORDS ARE STANDARD.                                  00014500
014600 01  BOOK-MASTER-IN-REC             PIC X(100).                   00014600
014700*                                                                 00014700
014800 FD  BOOK-MASTER-OUT                                              00014800
014900     RECORDING MODE IS F                                          00014900
015000     LABEL RECORDS ARE STANDARD.                                  00015000
015100 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BKO==.                    00015100
015200*                                                                 00015200
015300 FD  USER-MASTER-IN                                               00015300
015400     RECORDING MODE IS F                                          00015400
015500     LABEL RECORDS ARE STANDARD.                                  00015500
015600 01  USER-MASTER-IN-REC             PIC X(092).                   00015600
015700*                                                                 00015700
015800 FD  USER-MASTER-OUT                                              00015800
015900     RECORDING MODE IS F                                          00015900
016000     LABEL RECORDS ARE STANDARD.                                  00016000
016100 COPY USERMSTR REPLACING ==:TAG:== BY ==USO==.                    00016100
016200*                                                                 00016200
016300 FD  LOAN-REGISTER-IN                                             00016300
016400     RECORDING MODE IS F                                          00016400
016500     LABEL RECORDS ARE STANDARD.                                  00016500
016600 01  LOAN-REGISTER-IN-REC           PIC X(030).                   00016600
016700*                                                                 00016700
016800 FD  LOAN-REGISTER-OUT                                            00016800
016900     RECORDING MODE IS F                                          00016900
017000     LABEL RECORDS ARE STANDARD.                                  00017000
017100 COPY LOANREG REPLACING ==:TAG:== BY ==LNO==.                     00017100
017200*                                                                 00017200
017300 FD  TRANSACTION-IN                                               00017300
017400     RECORDING MODE IS F                                          00017400
017500     LABEL RECORDS ARE STANDARD.                                  00017500
017600 COPY TRANREC.                                                    00017600
017700*                                                                 00017700
017800 FD  ACTIVITY-REPORT                                              00017800
017900     RECORDING MODE IS F                                          00017900
018000     LABEL RECORDS ARE STANDARD.                                  00018000
018100 01  ACTIVITY-REPORT-REC            PIC X(80).                    00018100
018200***************************************************************** 00018200
018300 WORKING-STORAGE SECTION.                                         00018300
018400***************************************************************** 00018400
018500*    NO FIELD IN THIS PROGRAM IS MONETARY - EVERY COUNT AND DATE  00018500
018600*    IS AN INTEGER, SO NO ROUNDED CLAUSE APPEARS ANYWHERE BELOW.  00018600
018700***************************************************************** 00018700
018800*                                                                 00018800
018900*    SCRATCH RECORDS - ONE TYPED COPY OF EACH MASTER RECORD, USED 00018900
019000*    TO PARSE THE RAW LINE-SEQUENTIAL INPUT AND TO STAGE A TABLE  00019000
019100*    ENTRY BEFORE IT IS MOVED TO THE OUTPUT RECORD.               00019100
019200*                                                                 00019200
019300 COPY BOOKMSTR REPLACING ==:TAG:== BY ==WS==.                     00019300
019400 COPY USERMSTR REPLACING ==:TAG:== BY ==WS==.                     00019400
019500 COPY LOANREG  REPLACING ==:TAG:== BY ==WS==.                     00019500
019600*                                                                 00019600
019700***************************************************************** 00019700
019800*    IN-MEMORY CATALOGUE TABLE - LOADED BY 710-LOAD-BOOK-MASTER,  00019800
019900*    REWRITTEN BY 900-REWRITE-BOOK-MASTER IN THE SAME SEQUENCE IT 00019900
020000*    WAS READ.  BOOK-MASTER-IN IS MAINTAINED IN ASCENDING BOOK-ID 00020000
020100*    SEQUENCE BY THE CATALOGUING CLERKS - WE DO NOT RE-SORT IT.   00020100
020200***************************************************************** 00020200
020300 01  WS-BOOK-TABLE.                                               00020300
020400     05  WS-BOOK-TAB OCCURS 500 TIMES                             00020400
020500                      INDEXED BY WS-BOOK-IDX.                     00020500
020600         10  WS-BK-ID                   PIC 9(05).                00020600
020700         10  WS-BK-TITLE                PIC X(40).                00020700
020800         10  WS-BK-AUTHOR               PIC X(30).                00020800
020900         10  WS-BK-ISBN                 PIC X(13).                00020900
021000         10  WS-BK-TOTAL-COPIES         PIC 9(04).                00021000
021100         10  WS-BK-AVAIL-COPIES         PIC 9(04).                00021100
021200*                                                                 00021200
021300*    ISBN CROSS-REFERENCE - HELD IN ASCENDING ISBN SEQUENCE SO A  00021300
021400*    TRANSACTION CAN SEARCH ALL STRAIGHT TO ITS BOOK.  WS-XREF-PTR00021400
021500*    IS THE SUBSCRIPT OF THE MATCHING ENTRY IN WS-BOOK-TAB ABOVE. 00021500
021600*    BUILT BY 716-INSERT-XREF-ENTRY AS EACH BOOK IS LOADED -      00021600
021700*    SEE THE SHOP'S ADSORT1 UTILITY FOR THE ORIGINAL SHIFT-       00021700
021800*    AND-INSERT TECHNIQUE, WHICH THIS TABLE MAINTENANCE FOLLOWS.  00021800
021900*                                                                 00021900
022000 01  WS-XREF-TABLE.                                               00022000
022100     05  WS-XREF-TAB OCCURS 500 TIMES                             00022100
022200                      ASCENDING KEY IS WS-XREF-ISBN               00022200
022300                      INDEXED BY WS-XREF-IDX.                     00022300
022400         10  WS-XREF-ISBN               PIC X(13).                00022400
022500         10  WS-XREF-PTR                PIC 9(04) COMP.           00022500
022600*                                                                 00022600
022700*    ROSTER TABLE - HELD IN ASCENDING USER-ID SEQUENCE, WHICH IS  00022700
022800*    BOTH THE SEARCH-ALL KEY AND THE ORDER USER-MASTER-OUT WANTS. 00022800
022900*                                                                 00022900
023000 01  WS-USER-TABLE.                                               00023000
023100     05  WS-USER-TAB OCCURS 500 TIMES                             00023100
023200                      ASCENDING KEY IS WS-USR-ID                  00023200
023300                      INDEXED BY WS-USER-IDX.                     00023300
023400         10  WS-USR-ID                  PIC 9(05).                00023400
023500         10  WS-USR-TYPE                PIC X(09).                00023500
023600             88  WS-USR-IS-STUDENT          VALUE 'STUDENT  '.    00023600
023700             88  WS-USR-IS-PROFESSOR        VALUE 'PROFESSOR'.    00023700
023800         10  WS-USR-NAME                PIC X(30).                00023800
023900         10  WS-USR-EMAIL               PIC X(40).                00023900
024000         10  WS-USR-MAX-BOOKS           PIC 9(02).                00024000
024100         10  WS-USR-BORROWED-CNT        PIC 9(02).                00024100
024200*                                                                 00024200
024300*    OPEN-LOAN TABLE - LINEAR SCAN ONLY - NOT SORTED, SEE FILE    00024300
024400*    NOTE ABOVE ON THE LOAN-REGISTER-IN LAYOUT.  A                00024400
024500*    RETURN MARKS ITS ENTRY DELETED RATHER THAN REMOVING IT, SO   00024500
024600*    PRE-EXISTING LOANS STAY AHEAD OF THIS RUN'S NEW BORROWS WHEN 00024600
024700*    920-REWRITE-LOAN-REGISTER WRITES THE SURVIVORS BACK OUT.     00024700
024800*                                                                 00024800
024900 01  WS-LOAN-TABLE.                                               00024900
025000     05  WS-LOAN-TAB OCCURS 1000 TIMES                            00025000
025100                      INDEXED BY WS-LOANTB-IDX.                   00025100
025200         10  WS-LN-BOOK-ID              PIC 9(05).                00025200
025300         10  WS-LN-USER-ID              PIC 9(05).                00025300
025400         10  WS-LN-DATE                 PIC 9(08).                00025400
025500         10  WS-LN-DUE-DATE             PIC 9(08).                00025500
025600         10  WS-LN-DELETED-SW           PIC X(01) VALUE 'N'.      00025600
025700             88  WS-LN-DELETED              VALUE 'Y'.            00025700
025800*                                                                 00025800
025900***************************************************************** 00025900
026000*    CONTROL SWITCHES                                             00026000
026100***************************************************************** 00026100
026200 77  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.             00026200
026300     88  WS-TRAN-EOF                        VALUE 'Y'.            00026300
026400 77  WS-USER-FOUND-SW            PIC X(01) VALUE 'N'.             00026400
026500     88  WS-USER-FOUND                      VALUE 'Y'.            00026500
026600 77  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.             00026600
026700     88  WS-BOOK-FOUND                      VALUE 'Y'.            00026700
026800 77  WS-LOAN-FOUND-SW            PIC X(01) VALUE 'N'.             00026800
026900     88  WS-LOAN-FOUND                      VALUE 'Y'.            00026900
027000 77  WS-FIRST-DETAIL-SW          PIC X(01) VALUE 'Y'.             00027000
027100     88  WS-FIRST-DETAIL                    VALUE 'Y'.            00027100
027200 77  WS-XREF-DONE-SW             PIC X(01) VALUE 'N'.             00027200
027300     88  WS-XREF-DONE                       VALUE 'Y'.            00027300
027400 77  WS-USER-DONE-SW             PIC X(01) VALUE 'N'.             00027400
027500     88  WS-USER-DONE                       VALUE 'Y'.            00027500
027600*                                                                 00027600
027700*    MISCELLANEOUS COUNTERS - EVERY SUBSCRIPT AND WORK COUNTER IN 00027700
027800*    THIS PROGRAM IS BINARY, PER SHOP STANDARD SP-4.              00027800
027900*                                                                 00027900
028000 77  WS-SUB                      PIC 9(04) COMP VALUE ZERO.       00028000
028100 77  WS-SUB2                     PIC 9(04) COMP VALUE ZERO.       00028100
028200 77  WS-LINES-ON-PAGE            PIC 9(02) COMP VALUE ZERO.       00028200
028300 77  WS-BOOK-COUNT                PIC 9(04) COMP VALUE ZERO.      00028300
028400 77  WS-XREF-COUNT                PIC 9(04) COMP VALUE ZERO.      00028400
028500 77  WS-USER-COUNT                PIC 9(04) COMP VALUE ZERO.      00028500
028600 77  WS-LOAN-COUNT                PIC 9(04) COMP VALUE ZERO.      00028600
028700 77  WS-MAX-BOOK-ID                PIC 9(05) COMP VALUE ZERO.     00028700
028800 77  WS-MAX-USER-ID                PIC 9(05) COMP VALUE ZERO.     00028800
028900*                                                                 00028900
029000***************************************************************** 00029000
029100*    FILE STATUS FIELDS                                           00029100
029200***************************************************************** 00029200
029300 01  WS-FILE-STATUS-CODES.                                        00029300
029400     05  WS-BOOKIN-STATUS         PIC X(02) VALUE SPACES.         00029400
029500     05  WS-BOOKOUT-STATUS        PIC X(02) VALUE SPACES.         00029500
029600     05  WS-USERIN-STATUS         PIC X(02) VALUE SPACES.         00029600
029700     05  WS-USEROUT-STATUS        PIC X(02) VALUE SPACES.         00029700
029800     05  WS-LOANIN-STATUS         PIC X(02) VALUE SPACES.         00029800
029900     05  WS-LOANOUT-STATUS        PIC X(02) VALUE SPACES.         00029900
030000     05  WS-TRANIN-STATUS         PIC X(02) VALUE SPACES.         00030000
030100     05  WS-ACTRPT-STATUS         PIC X(02) VALUE SPACES.         00030100
030200*                                                                 00030200
030300***************************************************************** 00030300
030400*    RUN TOTALS - PRINTED BY 850-PRINT-FINAL-TOTALS.  COMP-3 TO   00030400
030500*    MATCH THE SHOP'S EXISTING TRANSACTION-COUNTER CONVENTION.    00030500
030600***************************************************************** 00030600
030700 01  WS-RUN-TOTALS.                                               00030700
030800     05  NUM-TRAN-READ            PIC S9(05) COMP-3 VALUE ZERO.   00030800
030900     05  NUM-BORROW-ACCEPTED      PIC S9(05) COMP-3 VALUE ZERO.   00030900
031000     05  NUM-BORROW-REJECTED      PIC S9(05) COMP-3 VALUE ZERO.   00031000
031100     05  NUM-RETURN-ACCEPTED      PIC S9(05) COMP-3 VALUE ZERO.   00031100
031200     05  NUM-RETURN-REJECTED      PIC S9(05) COMP-3 VALUE ZERO.   00031200
031300*                                                                 00031300
031400*    CONTROL-BREAK WORK AREA - RESET BY 860-RESET-GROUP-TOTALS    00031400
031500*    EACH TIME TXN-TYPE CHANGES ON THE INPUT FILE.                00031500
031600*                                                                 00031600
031700 01  WS-GROUP-TOTALS.                                             00031700
031800     05  WS-GRP-ACCEPTED          PIC S9(05) COMP-3 VALUE ZERO.   00031800
031900     05  WS-GRP-REJECTED          PIC S9(05) COMP-3 VALUE ZERO.   00031900
032000     05  WS-PREV-TXN-TYPE         PIC X(01) VALUE SPACES.         00032000
032100*                                                                 00032100
032200***************************************************************** 00032200
032300*    ISBN NORMALIZATION WORK AREA - SEE 610-NORMALIZE-ISBN.       00032300
032400*    HYPHENS AND SPACES ARE STRIPPED LEFT TO RIGHT INTO THIS      00032400
032500*    FIELD, THEN THE FIELD IS SEARCHED AGAINST WS-XREF-TAB.       00032500
032600***************************************************************** 00032600
032700 01  WS-NORM-ISBN-AREA.                                           00032700
032800     05  WS-NORM-ISBN             PIC X(13) VALUE SPACES.         00032800
032900     05  WS-NORM-ISBN-CHARS REDEFINES WS-NORM-ISBN                00032900
033000                                  PIC X(01) OCCURS 13 TIMES.      00033000
033100     05  WS-NORM-OUT-LEN          PIC 9(02) COMP VALUE ZERO.      00033100
033200*                                                                 00033200
033300***************************************************************** 00033300
033400*    RUN-DATE AREA - SET BY 740-DETERMINE-RUN-DATE FROM THE       00033400
033500*    SYSTEM CLOCK.  SEE CHANGE LOG 11/03/98 - THE 2-DIGIT YEAR    00033500
033600*    RETURNED BY ACCEPT FROM DATE IS WINDOWED 1950-2049, NOT      00033600
033700*    FORCED INTO A FIXED "19" CENTURY.                            00033700
033800***************************************************************** 00033800
033900 01  WS-SYS-DATE-YYMMDD.                                          00033900
034000     05  WS-SYS-YY                PIC 9(02).                      00034000
034100     05  WS-SYS-MM                PIC 9(02).                      00034100
034200     05  WS-SYS-DD                PIC 9(02).                      00034200
034300 01  WS-RUN-DATE-8                PIC 9(08) VALUE ZERO.           00034300
034400 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-8.                     00034400
034500     05  WS-RUN-CC                PIC 9(02).                      00034500
034600     05  WS-RUN-YY                PIC 9(02).                      00034600
034700     05  WS-RUN-MM                PIC 9(02).                      00034700
034800     05  WS-RUN-DD                PIC 9(02).                      00034800
034900*                                                                 00034900
035000***************************************************************** 00035000
035100*    DUE-DATE CALCULATION WORK AREA - SEE 600-CALC-DUE-DATE AND   00035100
035200*    CHANGE LOG 06/18/99.  WS-DAYS-IN-MONTH-TAB IS ADJUSTED FOR   00035200
035300*    FEBRUARY IN 605-ADJUST-FOR-LEAP-YEAR BEFORE THE ADD LOOP.    00035300
035400***************************************************************** 00035400
035500 01  WS-DUE-DATE-WORK.                                            00035500
035600     05  WS-DUE-DATE-8             PIC 9(08).                     00035600
035700     05  WS-DUE-DATE-GRP REDEFINES WS-DUE-DATE-8.                 00035700
035800         10  WS-DUE-CC                 PIC 9(02).                 00035800
035900         10  WS-DUE-YY                 PIC 9(02).                 00035900
036000         10  WS-DUE-MM                 PIC 9(02).                 00036000
036100         10  WS-DUE-DD                 PIC 9(02).                 00036100
036200     05  WS-DUE-FULL-YEAR          PIC 9(04) COMP.                00036200
036300     05  WS-DAYS-TO-ADD            PIC 9(02) COMP VALUE ZERO.     00036300
036400     05  WS-LOAN-PERIOD-DAYS       PIC 9(02) COMP VALUE ZERO.     00036400
036500     05  WS-DAY-CTR                PIC 9(02) COMP VALUE ZERO.     00036500
036600     05  WS-LEAP-QUOT              PIC 9(04) COMP VALUE ZERO.     00036600
036700     05  WS-LEAP-REM               PIC 9(04) COMP VALUE ZERO.     00036700
036800 01  WS-DAYS-IN-MONTH-TAB.                                        00036800
036900     05  FILLER                   PIC 9(02) VALUE 31.             00036900
037000     05  FILLER                   PIC 9(02) VALUE 28.             00037000
037100     05  FILLER                   PIC 9(02) VALUE 31.             00037100
037200     05  FILLER                   PIC 9(02) VALUE 30.             00037200
037300     05  FILLER                   PIC 9(02) VALUE 31.             00037300
037400     05  FILLER                   PIC 9(02) VALUE 30.             00037400
037500     05  FILLER                   PIC 9(02) VALUE 31.             00037500
037600     05  FILLER                   PIC 9(02) VALUE 31.             00037600
037700     05  FILLER                   PIC 9(02) VALUE 30.             00037700
037800     05  FILLER                   PIC 9(02) VALUE 31.             00037800
037900     05  FILLER                   PIC 9(02) VALUE 30.             00037900
038000     05  FILLER                   PIC 9(02) VALUE 31.             00038000
038100 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TAB.             00038100
038200     05  WS-DIM OCCURS 12 TIMES   PIC 9(02).                      00038200
038300*                                                                 00038300
038400*    NEXT-ID COUNTERS - SET FROM THE HIGHEST ID FOUND ON LOAD     00038400
038500*    (710-LOAD-BOOK-MASTER / 720-LOAD-USER-MASTER), FOR PARITY    00038500
038600*    WITH THE CIRCULATION DESK PROGRAM, WHICH STILL ASSIGNS THESE 00038600
038700*    ON AN ADD.  THERE IS NO ADD TRANSACTION ON TRANSACTION-IN, SO00038700
038800*    THESE ARE NEVER CONSUMED BY LIBUPDT ITSELF.  SET ON LOAD     00038800
038900*    SINCE CHANGE LOG 04/16/01 (WAS LEFT AT ZERO BEFORE THAT).    00038900
039000*                                                                 00039000
039100 01  WS-ID-COUNTERS.                                              00039100
039200     05  WS-NEXT-BOOK-ID          PIC 9(05) VALUE ZERO.           00039200
039300     05  WS-NEXT-USER-ID          PIC 9(05) VALUE ZERO.           00039300
039400*                                                                 00039400
039500***************************************************************** 00039500
039600*    ACTIVITY REPORT PRINT LINES - MOVE INTO THESE, THEN          00039600
039700*    WRITE ACTIVITY-REPORT-REC FROM THE LINE (SHOP CONVENTION).   00039700
039800***************************************************************** 00039800
039900 01  RPT-HEADING-LINE1.                                           00039900
040000     05  FILLER                   PIC X(30)                       00040000
040100                       VALUE 'LIBRARY CIRCULATION ACTIVITY '.     00040100
040200     05  FILLER                   PIC X(10) VALUE 'REPORT    '.   00040200
040300     05  FILLER                   PIC X(07) VALUE 'DATE: '.       00040300
040400     05  RPT-HDR-MM               PIC 99.                         00040400
040500     05  FILLER                   PIC X(01) VALUE '/'.            00040500
040600     05  RPT-HDR-DD               PIC 99.                         00040600
040700     05  FILLER                   PIC X(01) VALUE '/'.            00040700
040800     05  RPT-HDR-CCYY             PIC 9999.                       00040800
040900     05  FILLER                   PIC X(23) VALUE SPACES.         00040900
041000*                                                                 00041000
041100 01  RPT-COLUMN-HDR-LINE.                                         00041100
041200     05  FILLER                   PIC X(01) VALUE 'T'.            00041200
041300     05  FILLER                   PIC X(01) VALUE SPACE.          00041300
041400     05  FILLER                   PIC X(05) VALUE 'USRID'.        00041400
041500     05  FILLER                   PIC X(01) VALUE SPACE.          00041500
041600     05  FILLER                   PIC X(13) VALUE 'ISBN'.         00041600
041700     05  FILLER                   PIC X(01) VALUE SPACE.          00041700
041800     05  FILLER                   PIC X(08) VALUE 'RESULT'.       00041800
041900     05  FILLER                   PIC X(01) VALUE SPACE.          00041900
042000     05  FILLER                   PIC X(30) VALUE 'REASON'.       00042000
042100     05  FILLER                   PIC X(19) VALUE SPACES.         00042100
042200*                                                                 00042200
042300 01  RPT-DETAIL-LINE.                                             00042300
042400     05  RPT-DTL-TYPE             PIC X(01).                      00042400
042500     05  FILLER                   PIC X(01) VALUE SPACE.          00042500
042600     05  RPT-DTL-USER-ID          PIC 9(05).                      00042600
042700     05  FILLER                   PIC X(01) VALUE SPACE.          00042700
042800     05  RPT-DTL-ISBN             PIC X(13).                      00042800
042900     05  FILLER                   PIC X(01) VALUE SPACE.          00042900
043000     05  RPT-DTL-RESULT           PIC X(08).                      00043000
043100     05  FILLER                   PIC X(01) VALUE SPACE.          00043100
043200     05  RPT-DTL-REASON           PIC X(30).                      00043200
043300     05  FILLER                   PIC X(19) VALUE SPACES.         00043300
043400*                                                                 00043400
043500 01  RPT-SUBTOTAL-LINE.                                           00043500
043600     05  FILLER                   PIC X(10) VALUE SPACES.         00043600
043700     05  FILLER                   PIC X(12) VALUE 'SUBTOTAL FOR'. 00043700
043800     05  FILLER                   PIC X(01) VALUE SPACE.          00043800
043900     05  RPT-SUB-TYPE             PIC X(08).                      00043900
044000     05  FILLER                   PIC X(11) VALUE 'ACCEPTED: '.   00044000
044100     05  RPT-SUB-ACC              PIC ZZ,ZZ9.                     00044100
044200     05  FILLER                   PIC X(03) VALUE SPACES.         00044200
044300     05  FILLER                   PIC X(11) VALUE 'REJECTED: '.   00044300
044400     05  RPT-SUB-REJ              PIC ZZ,ZZ9.                     00044400
044500     05  FILLER                   PIC X(12) VALUE SPACES.         00044500
044600*                                                                 00044600
044700 01  RPT-TOTALS-HDR-LINE.                                         00044700
044800     05  FILLER                   PIC X(20) VALUE SPACES.         00044800
044900     05  FILLER                   PIC X(15) VALUE 'RUN TOTALS'.   00044900
045000     05  FILLER                   PIC X(45) VALUE SPACES.         00045000
045100*                                                                 00045100
045200 01  RPT-TOTALS-DETAIL-LINE.                                      00045200
045300     05  FILLER                   PIC X(10) VALUE SPACES.         00045300
045400     05  RPT-TOT-LABEL            PIC X(25).                      00045400
045500     05  RPT-TOT-COUNT            PIC ZZ,ZZ9.                     00045500
045600     05  FILLER                   PIC X(39) VALUE SPACES.         00045600
045700*                                                                 00045700
045800 01  RPT-BLANK-LINE                PIC X(80) VALUE SPACES.        00045800
045900***************************************************************** 00045900
046000 PROCEDURE DIVISION.                                              00046000
046100***************************************************************** 00046100
046200*                                                                 00046200
046300 000-MAIN-LINE.                                                   00046300
046400     PERFORM 700-OPEN-FILES.                                      00046400
046500     PERFORM 740-DETERMINE-RUN-DATE.                              00046500
046600     PERFORM 710-LOAD-BOOK-MASTER THRU 710-EXIT.                  00046600
046700     PERFORM 720-LOAD-USER-MASTER THRU 720-EXIT.                  00046700
046800     PERFORM 730-LOAD-LOAN-REGISTER THRU 730-EXIT.                00046800
046900     PERFORM 800-INIT-REPORT.                                     00046900
047000     PERFORM 750-READ-TRANSACTION.                                00047000
047100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00047100
047200             UNTIL WS-TRAN-EOF.                                   00047200
047300     IF WS-PREV-TXN-TYPE NOT = SPACES                             00047300
047400         PERFORM 260-CONTROL-BREAK                                00047400
047500     END-IF.                                                      00047500
047600     PERFORM 850-REPORT-FINAL-TOTALS.                             00047600
047700     PERFORM 900-REWRITE-BOOK-MASTER THRU 900-EXIT.               00047700
047800     PERFORM 910-REWRITE-USER-MASTER THRU 910-EXIT.               00047800
047900     PERFORM 920-REWRITE-LOAN-REGISTER THRU 920-EXIT.             00047900
048000     PERFORM 790-CLOSE-FILES.                                     00048000
048100     STOP RUN.                                                    00048100
048200*                                                                 00048200
048300***************************************************************** 00048300
048400*    700 SERIES - OPEN/CLOSE, RUN-DATE                            00048400
048500***************************************************************** 00048500
048600 700-OPEN-FILES.                                                  00048600
048700     OPEN INPUT  BOOK-MASTER-IN                                   00048700
048800                 USER-MASTER-IN                                   00048800
048900                 LOAN-REGISTER-IN                                 00048900
049000                 TRANSACTION-IN.                                  00049000
049100     OPEN OUTPUT BOOK-MASTER-OUT                                  00049100
049200                 USER-MASTER-OUT                                  00049200
049300                 LOAN-REGISTER-OUT                                00049300
049400                 ACTIVITY-REPORT.                                 00049400
049500     IF WS-BOOKIN-STATUS  NOT = '00' OR                           00049500
049600        WS-USERIN-STATUS  NOT = '00' OR                           00049600
049700        WS-LOANIN-STATUS  NOT = '00' OR                           00049700
049800        WS-TRANIN-STATUS  NOT = '00'                              00049800
049900         DISPLAY 'LIBUPDT - OPEN FAILED ON AN INPUT FILE'         00049900
050000         STOP RUN                                                 00050000
050100     END-IF.                                                      00050100
050200*                                                                 00050200
050300 790-CLOSE-FILES.                                                 00050300
050400     CLOSE BOOK-MASTER-IN                                         00050400
050500           BOOK-MASTER-OUT                                        00050500
050600           USER-MASTER-IN                                         00050600
050700           USER-MASTER-OUT                                        00050700
050800           LOAN-REGISTER-IN                                       00050800
050900           LOAN-REGISTER-OUT                                      00050900
051000           TRANSACTION-IN                                         00051000
051100           ACTIVITY-REPORT.                                       00051100
051200*                                                                 00051200
051300*    RUN-DATE IS TAKEN FROM THE SYSTEM CLOCK, NOT FROM A PARAMETER00051300
051400*    CARD - SEE CHANGE LOG 08/14/96 AND 11/03/98.  THE 2-DIGIT    00051400
051500*    YEAR IS WINDOWED SO "00" THROUGH "49" MEANS 20XX AND "50"    00051500
051600*    THROUGH "99" MEANS 19XX, WHICH KEEPS THIS BOX RUNNING WELL   00051600
051700*    PAST THE CENTURY ROLLOVER WITHOUT A FURTHER CHANGE.          00051700
051800*                                                                 00051800
051900 740-DETERMINE-RUN-DATE.                                          00051900
052000     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.                         00052000
052100     IF WS-SYS-YY < 50                                            00052100
052200         MOVE 20 TO WS-RUN-CC                                     00052200
052300     ELSE                                                         00052300
052400         MOVE 19 TO WS-RUN-CC                                     00052400
052500     END-IF.                                                      00052500
052600     MOVE WS-SYS-YY TO WS-RUN-YY.                                 00052600
052700     MOVE WS-SYS-MM TO WS-RUN-MM.                                 00052700
052800     MOVE WS-SYS-DD TO WS-RUN-DD.                                 00052800
052900*                                                                 00052900
053000***************************************************************** 00053000
053100*    710 SERIES - LOAD BOOK-MASTER-IN, BUILD WS-BOOK-TAB AND THE  00053100
053200*    ISBN CROSS-REFERENCE (SEE CHANGE LOG 10/05/93).  BOOK-ID IS  00053200
053300*    ASSUMED ASCENDING ON THE INPUT FILE - THE CATALOG CLERKS'    00053300
053400*    OWN ORDER - SO WS-BOOK-TAB IS NOT RE-SORTED HERE.            00053400
053500***************************************************************** 00053500
053600 710-LOAD-BOOK-MASTER.                                            00053600
053700     MOVE ZERO TO WS-BOOK-COUNT WS-XREF-COUNT WS-MAX-BOOK-ID.     00053700
053800     READ BOOK-MASTER-IN INTO WS-BOOK-REC                         00053800
053900         AT END                                                   00053900
054000             MOVE '10' TO WS-BOOKIN-STATUS                        00054000
054100     END-READ.                                                    00054100
054200     PERFORM 712-LOAD-ONE-BOOK THRU 712-EXIT                      00054200
054300             UNTIL WS-BOOKIN-STATUS = '10'.                       00054300
054400     COMPUTE WS-NEXT-BOOK-ID = WS-MAX-BOOK-ID + 1.                00054400
054500     GO TO 710-EXIT.                                              00054500
054600 712-LOAD-ONE-BOOK.                                               00054600
054700     ADD 1 TO WS-BOOK-COUNT.                                      00054700
054800     SET WS-BOOK-IDX TO WS-BOOK-COUNT.                            00054800
054900     MOVE WS-BOOK-ID        TO WS-BK-ID (WS-BOOK-IDX).            00054900
055000     MOVE WS-BOOK-TITLE     TO WS-BK-TITLE (WS-BOOK-IDX).         00055000
055100     MOVE WS-BOOK-AUTHOR    TO WS-BK-AUTHOR (WS-BOOK-IDX).        00055100
055200     MOVE WS-BOOK-ISBN      TO WS-BK-ISBN (WS-BOOK-IDX).          00055200
055300     MOVE WS-BOOK-TOTAL-COPIES                                    00055300
055400             TO WS-BK-TOTAL-COPIES (WS-BOOK-IDX).                 00055400
055500     MOVE WS-BOOK-AVAIL-COPIES                                    00055500
055600             TO WS-BK-AVAIL-COPIES (WS-BOOK-IDX).                 00055600
055700     IF WS-BOOK-ID > WS-MAX-BOOK-ID                               00055700
055800         MOVE WS-BOOK-ID TO WS-MAX-BOOK-ID                        00055800
055900     END-IF.                                                      00055900
056000     PERFORM 715-NORMALIZE-BOOK-ISBN THRU 715-EXIT.               00056000
056100     PERFORM 716-INSERT-XREF-ENTRY THRU 716-EXIT.                 00056100
056200     READ BOOK-MASTER-IN INTO WS-BOOK-REC                         00056200
056300         AT END                                                   00056300
056400             MOVE '10' TO WS-BOOKIN-STATUS                        00056400
056500     END-READ.                                                    00056500
056600 712-EXIT.                                                        00056600
056700     EXIT.                                                        00056700
056800*                                                                 00056800
056900*    ISBN NORMALIZATION - STRIP ANYTHING THAT IS NOT 0-9 OR X/x,  00056900
057000*    UPPER-CASE THE REST.  SAME RULE AS 150-NORMALIZE-TXN-ISBN,   00057000
057100*    KEPT AS A SEPARATE PARAGRAPH SINCE IT WORKS OFF THE TABLE    00057100
057200*    ENTRY RATHER THAN THE TRANSACTION RECORD.                    00057200
057300*                                                                 00057300
057400 715-NORMALIZE-BOOK-ISBN.                                         00057400
057500     MOVE SPACES TO WS-NORM-ISBN-AREA.                            00057500
057600     MOVE ZERO   TO WS-NORM-OUT-LEN.                              00057600
057700     PERFORM 717-NORMALIZE-ONE-CHAR THRU 717-EXIT                 00057700
057800             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13.        00057800
057900     MOVE WS-NORM-ISBN TO WS-BK-ISBN (WS-BOOK-IDX).               00057900
058000     GO TO 715-EXIT.                                              00058000
058100 717-NORMALIZE-ONE-CHAR.                                          00058100
058200     IF WS-BK-ISBN (WS-BOOK-IDX) (WS-SUB:1) >= '0' AND            00058200
058300        WS-BK-ISBN (WS-BOOK-IDX) (WS-SUB:1) <= '9'                00058300
058400         ADD 1 TO WS-NORM-OUT-LEN                                 00058400
058500         MOVE WS-BK-ISBN (WS-BOOK-IDX) (WS-SUB:1)                 00058500
058600                 TO WS-NORM-ISBN-CHARS (WS-NORM-OUT-LEN)          00058600
058700     ELSE                                                         00058700
058800         IF WS-BK-ISBN (WS-BOOK-IDX) (WS-SUB:1) = 'X' OR          00058800
058900            WS-BK-ISBN (WS-BOOK-IDX) (WS-SUB:1) = 'x'             00058900
059000             ADD 1 TO WS-NORM-OUT-LEN                             00059000
059100             MOVE 'X' TO WS-NORM-ISBN-CHARS (WS-NORM-OUT-LEN)     00059100
059200         END-IF                                                   00059200
059300     END-IF.                                                      00059300
059400 717-EXIT.                                                        00059400
059500     EXIT.                                                        00059500
059600 715-EXIT.                                                        00059600
059700     EXIT.                                                        00059700
059800*                                                                 00059800
059900*    INSERT-BY-SHIFT INTO THE SORTED ISBN CROSS-REFERENCE TABLE - 00059900
060000*    SAME SHIFTING TECHNIQUE AS THE SHOP'S ADSORT1 ARRAY UTILITY, 00060000
060100*    RESTATED HERE AS AN OUT-OF-LINE PERFORM (SEE CHANGE LOG      00060100
060200*    10/05/93).  WS-XREF-PTR CARRIES THE SUBSCRIPT BACK INTO      00060200
060300*    WS-BOOK-TAB SO A HIT ON THE XREF GIVES US THE BOOK DIRECTLY. 00060300
060400*                                                                 00060400
060500 716-INSERT-XREF-ENTRY.                                           00060500
060600     ADD 1 TO WS-XREF-COUNT.                                      00060600
060700     SET WS-SUB TO WS-XREF-COUNT.                                 00060700
060800     MOVE 'N' TO WS-XREF-DONE-SW.                                 00060800
060900     PERFORM 716-10-SHIFT-UP THRU 716-10-EXIT                     00060900
061000             UNTIL WS-SUB NOT > 1 OR WS-XREF-DONE.                00061000
061100     MOVE WS-BK-ISBN (WS-BOOK-IDX) TO WS-XREF-ISBN (WS-SUB).      00061100
061200     SET WS-XREF-PTR (WS-SUB) TO WS-BOOK-IDX.                     00061200
061300     GO TO 716-EXIT.                                              00061300
061400 716-10-SHIFT-UP.                                                 00061400
061500     IF WS-BK-ISBN (WS-BOOK-IDX) < WS-XREF-ISBN (WS-SUB - 1)      00061500
061600         MOVE WS-XREF-ISBN (WS-SUB - 1) TO WS-XREF-ISBN (WS-SUB)  00061600
061700         MOVE WS-XREF-PTR  (WS-SUB - 1) TO WS-XREF-PTR  (WS-SUB)  00061700
061800         SUBTRACT 1 FROM WS-SUB                                   00061800
061900     ELSE                                                         00061900
062000         MOVE 'Y' TO WS-XREF-DONE-SW                              00062000
062100     END-IF.                                                      00062100
062200 716-10-EXIT.                                                     00062200
062300     EXIT.                                                        00062300
062400 716-EXIT.                                                        00062400
062500     EXIT.                                                        00062500
062600 710-EXIT.                                                        00062600
062700     EXIT.                                                        00062700
062800*                                                                 00062800
062900***************************************************************** 00062900
063000*    720 SERIES - LOAD USER-MASTER-IN, BUILD WS-USER-TAB IN       00063000
063100*    ASCENDING USER-ID SEQUENCE (THE SAME ORDER USER-MASTER-OUT   00063100
063200*    IS WRITTEN BACK IN, SO ONE SORTED TABLE SERVES BOTH THE      00063200
063300*    SEARCH ALL LOOKUP AND THE REWRITE).                          00063300
063400***************************************************************** 00063400
063500 720-LOAD-USER-MASTER.                                            00063500
063600     MOVE ZERO TO WS-USER-COUNT WS-MAX-USER-ID.                   00063600
063700     READ USER-MASTER-IN INTO WS-USER-REC                         00063700
063800         AT END                                                   00063800
063900             MOVE '10' TO WS-USERIN-STATUS                        00063900
064000     END-READ.                                                    00064000
064100     PERFORM 722-LOAD-ONE-USER THRU 722-EXIT                      00064100
064200             UNTIL WS-USERIN-STATUS = '10'.                       00064200
064300     COMPUTE WS-NEXT-USER-ID = WS-MAX-USER-ID + 1.                00064300
064400     GO TO 720-EXIT.                                              00064400
064500 722-LOAD-ONE-USER.                                               00064500
064600     IF WS-USER-ID > WS-MAX-USER-ID                               00064600
064700         MOVE WS-USER-ID TO WS-MAX-USER-ID                        00064700
064800     END-IF.                                                      00064800
064900     PERFORM 725-INSERT-USER-ENTRY THRU 725-EXIT.                 00064900
065000     READ USER-MASTER-IN INTO WS-USER-REC                         00065000
065100         AT END                                                   00065100
065200             MOVE '10' TO WS-USERIN-STATUS                        00065200
065300     END-READ.                                                    00065300
065400 722-EXIT.                                                        00065400
065500     EXIT.                                                        00065500
065600*                                                                 00065600
065700*    INSERT-BY-SHIFT INTO THE SORTED ROSTER TABLE - SAME SHIFTING 00065700
065800*    TECHNIQUE AS 716-INSERT-XREF-ENTRY ABOVE, KEYED ON USER-ID   00065800
065900*    INSTEAD OF ISBN.                                             00065900
066000*                                                                 00066000
066100 725-INSERT-USER-ENTRY.                                           00066100
066200     ADD 1 TO WS-USER-COUNT.                                      00066200
066300     SET WS-SUB TO WS-USER-COUNT.                                 00066300
066400     MOVE 'N' TO WS-USER-DONE-SW.                                 00066400
066500     PERFORM 725-10-SHIFT-UP THRU 725-10-EXIT                     00066500
066600             UNTIL WS-SUB NOT > 1 OR WS-USER-DONE.                00066600
066700     MOVE WS-USER-ID    TO WS-USR-ID     (WS-SUB).                00066700
066800     MOVE WS-USER-TYPE  TO WS-USR-TYPE   (WS-SUB).                00066800
066900     MOVE WS-USER-NAME  TO WS-USR-NAME   (WS-SUB).                00066900
067000     MOVE WS-USER-EMAIL TO WS-USR-EMAIL  (WS-SUB).                00067000
067100     MOVE WS-USER-MAX-BOOKS     TO WS-USR-MAX-BOOKS (WS-SUB).     00067100
067200     MOVE WS-USER-BORROWED-CNT  TO WS-USR-BORROWED-CNT (WS-SUB).  00067200
067300     GO TO 725-EXIT.                                              00067300
067400 725-10-SHIFT-UP.                                                 00067400
067500     IF WS-USER-ID < WS-USR-ID (WS-SUB - 1)                       00067500
067600         MOVE WS-USR-ID    (WS-SUB - 1) TO WS-USR-ID    (WS-SUB)  00067600
067700         MOVE WS-USR-TYPE  (WS-SUB - 1) TO WS-USR-TYPE  (WS-SUB)  00067700
067800         MOVE WS-USR-NAME  (WS-SUB - 1) TO WS-USR-NAME  (WS-SUB)  00067800
067900         MOVE WS-USR-EMAIL (WS-SUB - 1) TO WS-USR-EMAIL (WS-SUB)  00067900
068000         MOVE WS-USR-MAX-BOOKS (WS-SUB - 1)                       00068000
068100                 TO WS-USR-MAX-BOOKS (WS-SUB)                     00068100
068200         MOVE WS-USR-BORROWED-CNT (WS-SUB - 1)                    00068200
068300                 TO WS-USR-BORROWED-CNT (WS-SUB)                  00068300
068400         SUBTRACT 1 FROM WS-SUB                                   00068400
068500     ELSE                                                         00068500
068600         MOVE 'Y' TO WS-USER-DONE-SW                              00068600
068700     END-IF.                                                      00068700
068800 725-10-EXIT.                                                     00068800
068900     EXIT.                                                        00068900
069000 725-EXIT.                                                        00069000
069100     EXIT.                                                        00069100
069200 720-EXIT.                                                        00069200
069300     EXIT.                                                        00069300
069400*                                                                 00069400
069500***************************************************************** 00069500
069600*    730 SERIES - LOAD LOAN-REGISTER-IN INTO WS-LOAN-TAB, FILE    00069600
069700*    ORDER PRESERVED (SEE CHANGE LOG 05/11/94 - PRE-EXISTING      00069700
069800*    LOANS MUST STAY AHEAD OF ANY BORROW ACCEPTED THIS RUN WHEN   00069800
069900*    THE REGISTER IS REWRITTEN BY 920-REWRITE-LOAN-REGISTER).     00069900
070000***************************************************************** 00070000
070100 730-LOAD-LOAN-REGISTER.                                          00070100
070200     MOVE ZERO TO WS-LOAN-COUNT.                                  00070200
070300     READ LOAN-REGISTER-IN INTO WS-LOAN-REC                       00070300
070400         AT END                                                   00070400
070500             MOVE '10' TO WS-LOANIN-STATUS                        00070500
070600     END-READ.                                                    00070600
070700     PERFORM 732-LOAD-ONE-LOAN THRU 732-EXIT                      00070700
070800             UNTIL WS-LOANIN-STATUS = '10'.                       00070800
070900     GO TO 730-EXIT.                                              00070900
071000 732-LOAD-ONE-LOAN.                                               00071000
071100     ADD 1 TO WS-LOAN-COUNT.                                      00071100
071200     SET WS-LOANTB-IDX TO WS-LOAN-COUNT.                          00071200
071300     MOVE WS-LOAN-BOOK-ID  TO WS-LN-BOOK-ID (WS-LOANTB-IDX).      00071300
071400     MOVE WS-LOAN-USER-ID  TO WS-LN-USER-ID (WS-LOANTB-IDX).      00071400
071500     MOVE WS-LOAN-DATE     TO WS-LN-DATE    (WS-LOANTB-IDX).      00071500
071600     MOVE WS-LOAN-DUE-DATE TO WS-LN-DUE-DATE (WS-LOANTB-IDX).     00071600
071700     MOVE 'N' TO WS-LN-DELETED-SW (WS-LOANTB-IDX).                00071700
071800     READ LOAN-REGISTER-IN INTO WS-LOAN-REC                       00071800
071900         AT END                                                   00071900
072000             MOVE '10' TO WS-LOANIN-STATUS                        00072000
072100     END-READ.                                                    00072100
072200 732-EXIT.                                                        00072200
072300     EXIT.                                                        00072300
072400 730-EXIT.                                                        00072400
072500     EXIT.                                                        00072500
072600*                                                                 00072600
072700***************************************************************** 00072700
072800*    750 - READ ONE TRANSACTION-IN RECORD.                        00072800
072900***************************************************************** 00072900
073000 750-READ-TRANSACTION.                                            00073000
073100     READ TRANSACTION-IN                                          00073100
073200         AT END                                                   00073200
073300             MOVE 'Y' TO WS-TRAN-EOF-SW                           00073300
073400     END-READ.                                                    00073400
073500     IF NOT WS-TRAN-EOF                                           00073500
073600         ADD 1 TO NUM-TRAN-READ                                   00073600
073700     END-IF.                                                      00073700
073800*                                                                 00073800
073900***************************************************************** 00073900
074000*    100 SERIES - APPLY ONE TRANSACTION-IN RECORD.  CALLED ONCE   00074000
074100*    PER RECORD FROM 000-MAIN-LINE - TRANSACTIONS ARE NEVER       00074100
074200*    RE-SORTED, SINCE A LATER REQUEST CAN DEPEND ON A COPY COUNT  00074200
074300*    OR LOAN CHANGED BY AN EARLIER ONE IN THE SAME RUN.           00074300
074400***************************************************************** 00074400
074500 100-PROCESS-TRANSACTIONS.                                        00074500
074600     IF WS-PREV-TXN-TYPE NOT = SPACES AND                         00074600
074700        TXN-TYPE NOT = WS-PREV-TXN-TYPE                           00074700
074800         PERFORM 260-CONTROL-BREAK                                00074800
074900     END-IF.                                                      00074900
075000     MOVE TXN-TYPE TO WS-PREV-TXN-TYPE.                           00075000
075100     PERFORM 150-NORMALIZE-TXN-ISBN THRU 150-EXIT.                00075100
075200     PERFORM 620-SEARCH-BOOK-TABLE THRU 620-EXIT.                 00075200
075300     PERFORM 640-SEARCH-USER-TABLE THRU 640-EXIT.                 00075300
075400     IF TXN-IS-BORROW                                             00075400
075500         PERFORM 210-PROCESS-BORROW THRU 210-EXIT                 00075500
075600     ELSE                                                         00075600
075700         IF TXN-IS-RETURN                                         00075700
075800             PERFORM 220-PROCESS-RETURN THRU 220-EXIT             00075800
075900         END-IF                                                   00075900
076000     END-IF.                                                      00076000
076100     PERFORM 750-READ-TRANSACTION.                                00076100
076200 100-EXIT.                                                        00076200
076300     EXIT.                                                        00076300
076400*                                                                 00076400
076500*    ISBN NORMALIZATION ON THE TRANSACTION SIDE - SEE 715-        00076500
076600*    NORMALIZE-BOOK-ISBN FOR THE CATALOGUE-LOAD-SIDE TWIN OF      00076600
076700*    THIS PARAGRAPH.  RESULT IS LEFT IN WS-NORM-ISBN.             00076700
076800*                                                                 00076800
076900 150-NORMALIZE-TXN-ISBN.                                          00076900
077000     MOVE SPACES TO WS-NORM-ISBN-AREA.                            00077000
077100     MOVE ZERO   TO WS-NORM-OUT-LEN.                              00077100
077200     PERFORM 155-NORMALIZE-ONE-TXN-CHAR THRU 155-EXIT             00077200
077300             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13.        00077300
077400     GO TO 150-EXIT.                                              00077400
077500 155-NORMALIZE-ONE-TXN-CHAR.                                      00077500
077600     IF TXN-ISBN-CHARS (WS-SUB) >= '0' AND                        00077600
077700        TXN-ISBN-CHARS (WS-SUB) <= '9'                            00077700
077800         ADD 1 TO WS-NORM-OUT-LEN                                 00077800
077900         MOVE TXN-ISBN-CHARS (WS-SUB)                             00077900
078000                 TO WS-NORM-ISBN-CHARS (WS-NORM-OUT-LEN)          00078000
078100     ELSE                                                         00078100
078200         IF TXN-ISBN-CHARS (WS-SUB) = 'X' OR                      00078200
078300            TXN-ISBN-CHARS (WS-SUB) = 'x'                         00078300
078400             ADD 1 TO WS-NORM-OUT-LEN                             00078400
078500             MOVE 'X' TO WS-NORM-ISBN-CHARS (WS-NORM-OUT-LEN)     00078500
078600         END-IF                                                   00078600
078700     END-IF.                                                      00078700
078800 155-EXIT.                                                        00078800
078900     EXIT.                                                        00078900
079000 150-EXIT.                                                        00079000
079100     EXIT.                                                        00079100
079200*                                                                 00079200
079300***************************************************************** 00079300
079400*    620/640 - SEARCH ALL LOOKUPS AGAINST THE SORTED TABLES.      00079400
079500*    NEITHER TABLE IS SEARCHED WHEN EMPTY - SEARCH ALL ON A ZERO- 00079500
079600*    OCCURRENCE TABLE IS UNDEFINED ON SOME COMPILERS.             00079600
079700***************************************************************** 00079700
079800 620-SEARCH-BOOK-TABLE.                                           00079800
079900     MOVE 'N' TO WS-BOOK-FOUND-SW.                                00079900
080000     SET WS-XREF-IDX TO 1.                                        00080000
080100     IF WS-XREF-COUNT > 0                                         00080100
080200         SEARCH ALL WS-XREF-TAB                                   00080200
080300             AT END                                               00080300
080400                 MOVE 'N' TO WS-BOOK-FOUND-SW                     00080400
080500             WHEN WS-XREF-ISBN (WS-XREF-IDX) = WS-NORM-ISBN       00080500
080600                 MOVE 'Y' TO WS-BOOK-FOUND-SW                     00080600
080700                 SET WS-BOOK-IDX TO WS-XREF-PTR (WS-XREF-IDX)     00080700
080800         END-SEARCH                                               00080800
080900     END-IF.                                                      00080900
081000 620-EXIT.                                                        00081000
081100     EXIT.                                                        00081100
081200*                                                                 00081200
081300 640-SEARCH-USER-TABLE.                                           00081300
081400     MOVE 'N' TO WS-USER-FOUND-SW.                                00081400
081500     SET WS-USER-IDX TO 1.                                        00081500
081600     IF WS-USER-COUNT > 0                                         00081600
081700         SEARCH ALL WS-USER-TAB                                   00081700
081800             AT END                                               00081800
081900                 MOVE 'N' TO WS-USER-FOUND-SW                     00081900
082000             WHEN WS-USR-ID (WS-USER-IDX) = TXN-USER-ID           00082000
082100                 MOVE 'Y' TO WS-USER-FOUND-SW                     00082100
082200         END-SEARCH                                               00082200
082300     END-IF.                                                      00082300
082400 640-EXIT.                                                        00082400
082500     EXIT.                                                        00082500
082600*                                                                 00082600
082700***************************************************************** 00082700
082800*    210 SERIES - BORROW ELIGIBILITY CHECKS, SEE CHANGE LOG.      00082800
082900*    A REJECTED BORROW MUTATES NOTHING - THE CASCADE OF IFS       00082900
083000*    BELOW EACH GO TO 210-90-REJECT THE MOMENT A CONDITION        00083000
083100*    FAILS, SO ONLY 215-ACCEPT-BORROW EVER TOUCHES THE TABLES.    00083100
083200***************************************************************** 00083200
083300 210-PROCESS-BORROW.                                              00083300
083400     MOVE 'B'          TO RPT-DTL-TYPE.                           00083400
083500     MOVE TXN-USER-ID  TO RPT-DTL-USER-ID.                        00083500
083600     MOVE WS-NORM-ISBN TO RPT-DTL-ISBN.                           00083600
083700     MOVE SPACES       TO RPT-DTL-REASON.                         00083700
083800     IF NOT WS-USER-FOUND                                         00083800
083900         MOVE 'USER NOT ON FILE' TO RPT-DTL-REASON                00083900
084000         GO TO 210-90-REJECT                                      00084000
084100     END-IF.                                                      00084100
084200     IF NOT WS-BOOK-FOUND                                         00084200
084300         MOVE 'BOOK NOT ON FILE' TO RPT-DTL-REASON                00084300
084400         GO TO 210-90-REJECT                                      00084400
084500     END-IF.                                                      00084500
084600     IF WS-BK-AVAIL-COPIES (WS-BOOK-IDX) = ZERO                   00084600
084700         MOVE 'NO COPIES AVAILABLE' TO RPT-DTL-REASON             00084700
084800         GO TO 210-90-REJECT                                      00084800
084900     END-IF.                                                      00084900
085000     IF WS-USR-BORROWED-CNT (WS-USER-IDX) NOT <                   00085000
085100        WS-USR-MAX-BOOKS (WS-USER-IDX)                            00085100
085200         MOVE 'BORROW LIMIT REACHED' TO RPT-DTL-REASON            00085200
085300         GO TO 210-90-REJECT                                      00085300
085400     END-IF.                                                      00085400
085500     PERFORM 215-ACCEPT-BORROW THRU 215-EXIT.                     00085500
085600     GO TO 210-EXIT.                                              00085600
085700 210-90-REJECT.                                                   00085700
085800     MOVE 'REJECTED' TO RPT-DTL-RESULT.                           00085800
085900     ADD 1 TO NUM-BORROW-REJECTED WS-GRP-REJECTED.                00085900
086000     PERFORM 250-WRITE-DETAIL-LINE.                               00086000
086100 210-EXIT.                                                        00086100
086200     EXIT.                                                        00086200
086300*                                                                 00086300
086400 215-ACCEPT-BORROW.                                               00086400
086500     SUBTRACT 1 FROM WS-BK-AVAIL-COPIES (WS-BOOK-IDX).            00086500
086600     ADD 1 TO WS-USR-BORROWED-CNT (WS-USER-IDX).                  00086600
086700     PERFORM 600-CALC-DUE-DATE THRU 600-EXIT.                     00086700
086800     ADD 1 TO WS-LOAN-COUNT.                                      00086800
086900     SET WS-LOANTB-IDX TO WS-LOAN-COUNT.                          00086900
087000     MOVE WS-BK-ID (WS-BOOK-IDX)                                  00087000
087100             TO WS-LN-BOOK-ID (WS-LOANTB-IDX).                    00087100
087200     MOVE TXN-USER-ID TO WS-LN-USER-ID (WS-LOANTB-IDX).           00087200
087300     MOVE WS-RUN-DATE-8 TO WS-LN-DATE (WS-LOANTB-IDX).            00087300
087400     MOVE WS-DUE-DATE-8 TO WS-LN-DUE-DATE (WS-LOANTB-IDX).        00087400
087500     MOVE 'N' TO WS-LN-DELETED-SW (WS-LOANTB-IDX).                00087500
087600     MOVE 'ACCEPTED' TO RPT-DTL-RESULT.                           00087600
087700     ADD 1 TO NUM-BORROW-ACCEPTED WS-GRP-ACCEPTED.                00087700
087800     PERFORM 250-WRITE-DETAIL-LINE.                               00087800
087900 215-EXIT.                                                        00087900
088000     EXIT.                                                        00088000
088100*                                                                 00088100
088200***************************************************************** 00088200
088300*    220 SERIES - RETURN ELIGIBILITY CHECKS - SEE CHANGE LOG.     00088300
088400***************************************************************** 00088400
088500 220-PROCESS-RETURN.                                              00088500
088600     MOVE 'R'          TO RPT-DTL-TYPE.                           00088600
088700     MOVE TXN-USER-ID  TO RPT-DTL-USER-ID.                        00088700
088800     MOVE WS-NORM-ISBN TO RPT-DTL-ISBN.                           00088800
088900     MOVE SPACES       TO RPT-DTL-REASON.                         00088900
089000     IF NOT WS-USER-FOUND                                         00089000
089100         MOVE 'USER NOT ON FILE' TO RPT-DTL-REASON                00089100
089200         GO TO 220-90-REJECT                                      00089200
089300     END-IF.                                                      00089300
089400     IF NOT WS-BOOK-FOUND                                         00089400
089500         MOVE 'BOOK NOT ON FILE' TO RPT-DTL-REASON                00089500
089600         GO TO 220-90-REJECT                                      00089600
089700     END-IF.                                                      00089700
089800     PERFORM 230-SEARCH-LOAN-TABLE THRU 230-EXIT.                 00089800
089900     IF NOT WS-LOAN-FOUND                                         00089900
090000         MOVE 'NO OPEN LOAN FOUND' TO RPT-DTL-REASON              00090000
090100         GO TO 220-90-REJECT                                      00090100
090200     END-IF.                                                      00090200
090300     PERFORM 225-ACCEPT-RETURN THRU 225-EXIT.                     00090300
090400     GO TO 220-EXIT.                                              00090400
090500 220-90-REJECT.                                                   00090500
090600     MOVE 'REJECTED' TO RPT-DTL-RESULT.                           00090600
090700     ADD 1 TO NUM-RETURN-REJECTED WS-GRP-REJECTED.                00090700
090800     PERFORM 250-WRITE-DETAIL-LINE.                               00090800
090900 220-EXIT.                                                        00090900
091000     EXIT.                                                        00091000
091100*                                                                 00091100
091200 225-ACCEPT-RETURN.                                               00091200
091300     ADD 1 TO WS-BK-AVAIL-COPIES (WS-BOOK-IDX).                   00091300
091400     SUBTRACT 1 FROM WS-USR-BORROWED-CNT (WS-USER-IDX).           00091400
091500     MOVE 'Y' TO WS-LN-DELETED-SW (WS-LOANTB-IDX).                00091500
091600     MOVE 'ACCEPTED' TO RPT-DTL-RESULT.                           00091600
091700     ADD 1 TO NUM-RETURN-ACCEPTED WS-GRP-ACCEPTED.                00091700
091800     PERFORM 250-WRITE-DETAIL-LINE.                               00091800
091900 225-EXIT.                                                        00091900
092000     EXIT.                                                        00092000
092100*                                                                 00092100
092200*    230 - LINEAR SCAN FOR THE OPEN LOAN MATCHING THIS RETURN.    00092200
092300*    NOT A SEARCH ALL - THE LOAN TABLE IS HELD IN ARRIVAL ORDER,  00092300
092400*    NOT SORTED, PER THE FILES NOTE ON LOAN-REGISTER-IN.          00092400
092500*                                                                 00092500
092600 230-SEARCH-LOAN-TABLE.                                           00092600
092700     MOVE 'N' TO WS-LOAN-FOUND-SW.                                00092700
092800     SET WS-LOANTB-IDX TO 1.                                      00092800
092900     PERFORM 235-TEST-ONE-LOAN THRU 235-EXIT                      00092900
093000             UNTIL WS-LOANTB-IDX > WS-LOAN-COUNT OR WS-LOAN-FOUND.00093000
093100 230-EXIT.                                                        00093100
093200     EXIT.                                                        00093200
093300 235-TEST-ONE-LOAN.                                               00093300
093400     IF NOT WS-LN-DELETED (WS-LOANTB-IDX) AND                     00093400
093500        WS-LN-BOOK-ID (WS-LOANTB-IDX) =                           00093500
093600                WS-BK-ID (WS-BOOK-IDX) AND                        00093600
093700        WS-LN-USER-ID (WS-LOANTB-IDX) = TXN-USER-ID               00093700
093800         MOVE 'Y' TO WS-LOAN-FOUND-SW                             00093800
093900     ELSE                                                         00093900
094000         SET WS-LOANTB-IDX UP BY 1                                00094000
094100     END-IF.                                                      00094100
094200 235-EXIT.                                                        00094200
094300     EXIT.                                                        00094300
094400*                                                                 00094400
094500***************************************************************** 00094500
094600*    250 - WRITE ONE ACTIVITY-REPORT DETAIL LINE.                 00094600
094700***************************************************************** 00094700
094800 250-WRITE-DETAIL-LINE.                                           00094800
094900     WRITE ACTIVITY-REPORT-REC FROM RPT-DETAIL-LINE.              00094900
095000*                                                                 00095000
095100***************************************************************** 00095100
095200*    260 - CONTROL-BREAK SUBTOTAL, FIRED WHENEVER TXN-TYPE        00095200
095300*    CHANGES AND ONCE MORE AT END OF FILE (CHANGE LOG 02/07/01).  00095300
095400***************************************************************** 00095400
095500 260-CONTROL-BREAK.                                               00095500
095600     MOVE SPACES TO RPT-SUBTOTAL-LINE.                            00095600
095700     EVALUATE WS-PREV-TXN-TYPE                                    00095700
095800         WHEN 'B'                                                 00095800
095900             MOVE 'BORROWS ' TO RPT-SUB-TYPE                      00095900
096000         WHEN 'R'                                                 00096000
096100             MOVE 'RETURNS ' TO RPT-SUB-TYPE                      00096100
096200         WHEN OTHER                                               00096200
096300             MOVE 'UNKNOWN ' TO RPT-SUB-TYPE                      00096300
096400     END-EVALUATE.                                                00096400
096500     MOVE WS-GRP-ACCEPTED TO RPT-SUB-ACC.                         00096500
096600     MOVE WS-GRP-REJECTED TO RPT-SUB-REJ.                         00096600
096700     WRITE ACTIVITY-REPORT-REC FROM RPT-SUBTOTAL-LINE.            00096700
096800     PERFORM 860-RESET-GROUP-TOTALS.                              00096800
096900*                                                                 00096900
097000 860-RESET-GROUP-TOTALS.                                          00097000
097100     MOVE ZERO TO WS-GRP-ACCEPTED WS-GRP-REJECTED.                00097100
097200*                                                                 00097200
097300***************************************************************** 00097300
097400*    600 SERIES - DUE-DATE CALCULATION.  PURE                     00097400
097500*    CALENDAR-DAY ADDITION, ONE DAY AT A TIME - NO INTRINSIC DATE 00097500
097600*    FUNCTIONS ON THIS COMPILER.  REWRITTEN 06/18/99 TO USE A     00097600
097700*    LEAP-YEAR-AWARE DAYS-TABLE (SEE 607-SET-FEB-DAYS BELOW).     00097700
097800***************************************************************** 00097800
097900 600-CALC-DUE-DATE.                                               00097900
098000     IF WS-USR-IS-PROFESSOR (WS-USER-IDX)                         00098000
098100         MOVE 28 TO WS-LOAN-PERIOD-DAYS                           00098100
098200     ELSE                                                         00098200
098300         MOVE 14 TO WS-LOAN-PERIOD-DAYS                           00098300
098400     END-IF.                                                      00098400
098500     MOVE WS-RUN-CC TO WS-DUE-CC.                                 00098500
098600     MOVE WS-RUN-YY TO WS-DUE-YY.                                 00098600
098700     MOVE WS-RUN-MM TO WS-DUE-MM.                                 00098700
098800     MOVE WS-RUN-DD TO WS-DUE-DD.                                 00098800
098900     PERFORM 605-ADD-ONE-DAY THRU 605-EXIT                        00098900
099000             VARYING WS-DAY-CTR FROM 1 BY 1                       00099000
099100             UNTIL WS-DAY-CTR > WS-LOAN-PERIOD-DAYS.              00099100
099200     GO TO 600-EXIT.                                              00099200
099300 605-ADD-ONE-DAY.                                                 00099300
099400     COMPUTE WS-DUE-FULL-YEAR = WS-DUE-CC * 100 + WS-DUE-YY.      00099400
099500     PERFORM 607-SET-FEB-DAYS THRU 607-EXIT.                      00099500
099600     ADD 1 TO WS-DUE-DD.                                          00099600
099700     IF WS-DUE-DD > WS-DIM (WS-DUE-MM)                            00099700
099800         MOVE 1 TO WS-DUE-DD                                      00099800
099900         ADD 1 TO WS-DUE-MM                                       00099900
100000         IF WS-DUE-MM > 12                                        00100000
100100             MOVE 1 TO WS-DUE-MM                                  00100100
100200             ADD 1 TO WS-DUE-YY                                   00100200
100300             IF WS-DUE-YY > 99                                    00100300
100400                 MOVE 0 TO WS-DUE-YY                              00100400
100500                 ADD 1 TO WS-DUE-CC                               00100500
100600             END-IF                                               00100600
100700         END-IF                                                   00100700
100800     END-IF.                                                      00100800
100900 605-EXIT.                                                        00100900
101000     EXIT.                                                        00101000
101100*                                                                 00101100
101200*    LEAP-YEAR TEST FOR FEBRUARY - DIVISIBLE BY 4 AND (NOT BY 100 00101200
101300*    UNLESS ALSO BY 400).  DIVIDE ... REMAINDER, NOT AN INTRINSIC 00101300
101400*    FUNCTION, SO IT RUNS ON THE SHOP'S OWN COMPILER.             00101400
101500*                                                                 00101500
101600 607-SET-FEB-DAYS.                                                00101600
101700     MOVE 28 TO WS-DIM (2).                                       00101700
101800     DIVIDE WS-DUE-FULL-YEAR BY 4                                 00101800
101900             GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM.           00101900
102000     IF WS-LEAP-REM = 0                                           00102000
102100         MOVE 29 TO WS-DIM (2)                                    00102100
102200         DIVIDE WS-DUE-FULL-YEAR BY 100                           00102200
102300                 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM        00102300
102400         IF WS-LEAP-REM = 0                                       00102400
102500             MOVE 28 TO WS-DIM (2)                                00102500
102600             DIVIDE WS-DUE-FULL-YEAR BY 400                       00102600
102700                     GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM    00102700
102800             IF WS-LEAP-REM = 0                                   00102800
102900                 MOVE 29 TO WS-DIM (2)                            00102900
103000             END-IF                                               00103000
103100         END-IF                                                   00103100
103200     END-IF.                                                      00103200
103300 607-EXIT.                                                        00103300
103400     EXIT.                                                        00103400
103500 600-EXIT.                                                        00103500
103600     EXIT.                                                        00103600
103700*                                                                 00103700
103800***************************************************************** 00103800
103900*    800/850 - REPORT HEADER AND FINAL TOTALS.                    00103900
104000***************************************************************** 00104000
104100 800-INIT-REPORT.                                                 00104100
104200     MOVE WS-RUN-MM TO RPT-HDR-MM.                                00104200
104300     MOVE WS-RUN-DD TO RPT-HDR-DD.                                00104300
104400     COMPUTE RPT-HDR-CCYY = WS-RUN-CC * 100 + WS-RUN-YY.          00104400
104500     WRITE ACTIVITY-REPORT-REC FROM RPT-HEADING-LINE1.            00104500
104600     WRITE ACTIVITY-REPORT-REC FROM RPT-BLANK-LINE.               00104600
104700     WRITE ACTIVITY-REPORT-REC FROM RPT-COLUMN-HDR-LINE.          00104700
104800*                                                                 00104800
104900 850-REPORT-FINAL-TOTALS.                                         00104900
105000     WRITE ACTIVITY-REPORT-REC FROM RPT-BLANK-LINE.               00105000
105100     WRITE ACTIVITY-REPORT-REC FROM RPT-TOTALS-HDR-LINE.          00105100
105200     MOVE 'TRANSACTIONS READ       ' TO RPT-TOT-LABEL.            00105200
105300     MOVE NUM-TRAN-READ              TO RPT-TOT-COUNT.            00105300
105400     WRITE ACTIVITY-REPORT-REC FROM RPT-TOTALS-DETAIL-LINE.       00105400
105500     MOVE 'BORROWS ACCEPTED        ' TO RPT-TOT-LABEL.            00105500
105600     MOVE NUM-BORROW-ACCEPTED        TO RPT-TOT-COUNT.            00105600
105700     WRITE ACTIVITY-REPORT-REC FROM RPT-TOTALS-DETAIL-LINE.       00105700
105800     MOVE 'BORROWS REJECTED        ' TO RPT-TOT-LABEL.            00105800
105900     MOVE NUM-BORROW-REJECTED        TO RPT-TOT-COUNT.            00105900
106000     WRITE ACTIVITY-REPORT-REC FROM RPT-TOTALS-DETAIL-LINE.       00106000
106100     MOVE 'RETURNS ACCEPTED        ' TO RPT-TOT-LABEL.            00106100
106200     MOVE NUM-RETURN-ACCEPTED        TO RPT-TOT-COUNT.            00106200
106300     WRITE ACTIVITY-REPORT-REC FROM RPT-TOTALS-DETAIL-LINE.       00106300
106400     MOVE 'RETURNS REJECTED        ' TO RPT-TOT-LABEL.            00106400
106500     MOVE NUM-RETURN-REJECTED        TO RPT-TOT-COUNT.            00106500
106600     WRITE ACTIVITY-REPORT-REC FROM RPT-TOTALS-DETAIL-LINE.       00106600
106700*                                                                 00106700
106800***************************************************************** 00106800
106900*    900 SERIES - REWRITE BOOK-MASTER-OUT IN WS-BOOK-TAB ORDER,   00106900
107000*    WHICH IS ASCENDING BOOK-ID (SEE 710-LOAD-BOOK-MASTER).       00107000
107100*    BOOK-AVAIL-COPIES IS NEVER LET OUTSIDE 0..TOTAL-COPIES BY    00107100
107200*    215-ACCEPT-BORROW / 225-ACCEPT-RETURN - THIS                 00107200
107300*    RUN HAS NO ADD/DELETE/RESIZE TRANSACTION TYPE, SO THAT       00107300
107400*    SAFEGUARD IS NEVER EXERCISED BY THIS PROGRAM.                00107400
107500***************************************************************** 00107500
107600 900-REWRITE-BOOK-MASTER.                                         00107600
107700     PERFORM 905-REWRITE-ONE-BOOK THRU 905-EXIT                   00107700
107800             VARYING WS-BOOK-IDX FROM 1 BY 1                      00107800
107900             UNTIL WS-BOOK-IDX > WS-BOOK-COUNT.                   00107900
108000     GO TO 900-EXIT.                                              00108000
108100 905-REWRITE-ONE-BOOK.                                            00108100
108200     MOVE WS-BK-ID (WS-BOOK-IDX)       TO BKO-BOOK-ID.            00108200
108300     MOVE WS-BK-TITLE (WS-BOOK-IDX)    TO BKO-BOOK-TITLE.         00108300
108400     MOVE WS-BK-AUTHOR (WS-BOOK-IDX)   TO BKO-BOOK-AUTHOR.        00108400
108500     MOVE WS-BK-ISBN (WS-BOOK-IDX)     TO BKO-BOOK-ISBN.          00108500
108600     MOVE WS-BK-TOTAL-COPIES (WS-BOOK-IDX)                        00108600
108700             TO BKO-BOOK-TOTAL-COPIES.                            00108700
108800     MOVE WS-BK-AVAIL-COPIES (WS-BOOK-IDX)                        00108800
108900             TO BKO-BOOK-AVAIL-COPIES.                            00108900
109000     WRITE BKO-BOOK-REC.                                          00109000
109100 905-EXIT.                                                        00109100
109200     EXIT.                                                        00109200
109300 900-EXIT.                                                        00109300
109400     EXIT.                                                        00109400
109500*                                                                 00109500
109600***************************************************************** 00109600
109700*    910 SERIES - REWRITE USER-MASTER-OUT.  WS-USER-TAB IS ALREADY00109700
109800*    IN ASCENDING USER-ID ORDER (SEE 725-INSERT-USER-ENTRY), SO NO00109800
109900*    SEPARATE SORT PASS IS NEEDED BEFORE THE REWRITE.             00109900
110000***************************************************************** 00110000
110100 910-REWRITE-USER-MASTER.                                         00110100
110200     PERFORM 915-REWRITE-ONE-USER THRU 915-EXIT                   00110200
110300             VARYING WS-USER-IDX FROM 1 BY 1                      00110300
110400             UNTIL WS-USER-IDX > WS-USER-COUNT.                   00110400
110500     GO TO 910-EXIT.                                              00110500
110600 915-REWRITE-ONE-USER.                                            00110600
110700     MOVE WS-USR-ID (WS-USER-IDX)     TO USO-USER-ID.             00110700
110800     MOVE WS-USR-TYPE (WS-USER-IDX)   TO USO-USER-TYPE.           00110800
110900     MOVE WS-USR-NAME (WS-USER-IDX)   TO USO-USER-NAME.           00110900
111000     MOVE WS-USR-EMAIL (WS-USER-IDX)  TO USO-USER-EMAIL.          00111000
111100     MOVE WS-USR-MAX-BOOKS (WS-USER-IDX)                          00111100
111200             TO USO-USER-MAX-BOOKS.                               00111200
111300     MOVE WS-USR-BORROWED-CNT (WS-USER-IDX)                       00111300
111400             TO USO-USER-BORROWED-CNT.                            00111400
111500     WRITE USO-USER-REC.                                          00111500
111600 915-EXIT.                                                        00111600
111700     EXIT.                                                        00111700
111800 910-EXIT.                                                        00111800
111900     EXIT.                                                        00111900
112000*                                                                 00112000
112100***************************************************************** 00112100
112200*    920 SERIES - REWRITE LOAN-REGISTER-OUT.  DELETED ENTRIES     00112200
112300*    (RETURNED THIS RUN) ARE SKIPPED.  TABLE ORDER PUTS EVERY     00112300
112400*    LOAN THAT WAS ALREADY OPEN AT THE START OF THE RUN AHEAD OF  00112400
112500*    ANY BORROW ACCEPTED DURING THE RUN (CHANGE LOG 05/11/94).    00112500
112600***************************************************************** 00112600
112700 920-REWRITE-LOAN-REGISTER.                                       00112700
112800     PERFORM 925-REWRITE-ONE-LOAN THRU 925-EXIT                   00112800
112900             VARYING WS-LOANTB-IDX FROM 1 BY 1                    00112900
113000             UNTIL WS-LOANTB-IDX > WS-LOAN-COUNT.                 00113000
113100     GO TO 920-EXIT.                                              00113100
113200 925-REWRITE-ONE-LOAN.                                            00113200
113300     IF NOT WS-LN-DELETED (WS-LOANTB-IDX)                         00113300
113400         MOVE WS-LN-BOOK-ID (WS-LOANTB-IDX)  TO LNO-LOAN-BOOK-ID  00113400
113500         MOVE WS-LN-USER-ID (WS-LOANTB-IDX)  TO LNO-LOAN-USER-ID  00113500
113600         MOVE WS-LN-DATE (WS-LOANTB-IDX)     TO LNO-LOAN-DATE     00113600
113700         MOVE WS-LN-DUE-DATE (WS-LOANTB-IDX) TO LNO-LOAN-DUE-DATE 00113700
113800         WRITE LNO-LOAN-REC                                       00113800
113900     END-IF.                                                      00113900
114000 925-EXIT.                                                        00114000
114100     EXIT.                                                        00114100
114200 920-EXIT.                                                        00114200
114300     EXIT.                                                        00114300
